000100******************************************************************
000200* This program is to run the daily account maintenance and
000300* transaction posting cycle USING an in-memory account table
000400* in place of a Balance Line match-merge, because the request
000500* file does not arrive in account-number order and OPEN
000600* requests add new accounts to the master while the run is
000700* still in progress.
000800*
000900* Used File
001000*    - Account Master File (in) : ACCTMI
001100*    - Transaction Request File : TXNREQI
001200*    - Account Master File (out): ACCTMO
001300*    - Transaction Journal File : TXNJRNO
001400*
001500******************************************************************
001600 IDENTIFICATION              DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.                 ACCT-POST.
001900 AUTHOR.                     R HAUSWIRTH.
002000 INSTALLATION.               DAYLIGHT TRUST BANK - EDP DEPT.
002100 DATE-WRITTEN.               11/02/1985.
002200 DATE-COMPILED.
002300 SECURITY.                   UNCLASSIFIED.
002400*-----------------------------------------------------------------
002500* CHANGE LOG
002600*-----------------------------------------------------------------
002700* 1985-11-02 RLH  DR-1140  FIRST CUT.  REPLACES THE OVERNIGHT
002800*                          ACCTUPD/ACCTRPT PAIR OF SCREEN JOBS
002900*                          WITH A SINGLE BATCH POSTING STEP.
003000* 1999-03-02 RLH  DR-1151  TABLE SEARCH PULLED OUT TO ITS OWN
003100*                          PARAGRAPH, TRANSFER NEEDED IT TWICE.
003200* 1999-08-19 GDW  DR-1177  INSUFFICIENT FUNDS WAS COMPARING ON
003300*                          THE WRONG SUBSCRIPT FOR TRANSFER.
003400* 1999-11-30 GDW  DR-1198  YEAR-2000 REVIEW - TIMESTAMPS CARRY A
003500*                          FULL 4-DIGIT YEAR, NO WINDOWING USED.
003600* 2001-05-03 GDW  DR-1288  ACCOUNT-TYPE WIDENED TO 8 BYTES.
003700* 2003-07-09 TKO  DR-1402  ACCT-MASTER-REC FILLER ADDED AFTER
003800*                          THE DR-1402 RECORD LAYOUT REVIEW.
003900* 2004-06-17 TKO  DR-1455  GEN-ID SUFFIX LENGTH IS NOW PASSED
004000*                          IN, SEE GEN-ID CHANGE LOG.
004100* 2006-01-30 TKO  DR-1501  CONTROL TOTALS NOW DISPLAYED WITH THE
004200*                          DECIMAL POINT SPLIT OUT, OPERATOR
004300*                          WAS MISREADING THE RUN LOG.
004400* 2006-04-11 TKO  DR-1512  OPEN NO LONGER WRITES A JOURNAL RECORD -
004500*                          AUDIT REVIEW FOUND IT WAS NEVER ONE OF
004600*                          THE THREE POSTED TRANSACTION TYPES, IT
004700*                          ONLY MADE THE REJECT COUNT LOOK RIGHT.
004800*                          WITHDRAWAL REJECT/APPLY DECISION ALSO
004900*                          RECAST AS ONE PERFORM...THRU RANGE.
005000* 2006-04-25 TKO  DR-1519  DR-1512 LEFT POSTRPT UNABLE TO MATCH
005100*                          OUR OWN REQUESTS-READ/REJECTED COUNTS,
005200*                          SINCE OPEN AND BAD-TYPE REJECTS NEVER
005300*                          HIT THE JOURNAL EITHER.  WRITES THOSE
005400*                          TWO TOTALS OUT TO A NEW RUN CONTROL
005500*                          RECORD AT END OF JOB FOR POSTRPT TO
005600*                          PICK BACK UP, SAME AS ACCOUNTS-OPENED
005700*                          NOW COMES OFF THE MASTER.
005800******************************************************************
005900 ENVIRONMENT                 DIVISION.
006000*-----------------------------------------------------------------
006100 CONFIGURATION               SECTION.
006200 SOURCE-COMPUTER.            IBM-370.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500*-----------------------------------------------------------------
006600 INPUT-OUTPUT                SECTION.
006700 FILE-CONTROL.
006800     SELECT  ACCT-MASTER-IN
006900             ASSIGN TO ACCTMI
007000             FILE STATUS IS WS-ACCTMI-STATUS.
007100
007200     SELECT  TXN-REQUEST-FILE
007300             ASSIGN TO TXNREQI
007400             FILE STATUS IS WS-TXNREQ-STATUS.
007500
007600     SELECT  ACCT-MASTER-OUT
007700             ASSIGN TO ACCTMO
007800             FILE STATUS IS WS-ACCTMO-STATUS.
007900
008000     SELECT  TXN-JOURNAL-OUT
008100             ASSIGN TO TXNJRNO
008200             FILE STATUS IS WS-TXNJRN-STATUS.
008300
008400     SELECT  RUN-CONTROL-OUT
008500             ASSIGN TO RUNCTLO
008600             FILE STATUS IS WS-RUNCTL-STATUS.
008700******************************************************************
008800 DATA                        DIVISION.
008900*-----------------------------------------------------------------
009000 FILE                        SECTION.
009100 FD  ACCT-MASTER-IN
009200     RECORD CONTAINS 100 CHARACTERS
009300     LABEL RECORD STANDARD.
009400     COPY ACCTREC.
009500
009600 FD  TXN-REQUEST-FILE
009700     RECORD CONTAINS 80 CHARACTERS
009800     LABEL RECORD STANDARD.
009900     COPY TXNREQ.
010000
010100 FD  ACCT-MASTER-OUT
010200     RECORD CONTAINS 100 CHARACTERS
010300     LABEL RECORD STANDARD.
010400 01  ACT-MASTER-OUT-REC.
010500     05  ACTO-ID                  PIC 9(10).
010600     05  ACTO-NUMBER              PIC X(13).
010700     05  ACTO-BALANCE             PIC S9(13)V9(2).
010800     05  ACTO-TYPE                PIC X(08).
010900     05  ACTO-ACTIVE-SW           PIC X(01).
011000     05  ACTO-USER-ID             PIC 9(10).
011100     05  ACTO-CREATE-DT           PIC 9(14).
011200     05  ACTO-UPDATE-DT           PIC 9(14).
011300     05  FILLER                   PIC X(15).
011400
011500 FD  TXN-JOURNAL-OUT
011600     RECORD CONTAINS 160 CHARACTERS
011700     LABEL RECORD STANDARD.
011800     COPY TXNJRNL.
011900
012000 FD  RUN-CONTROL-OUT
012100     RECORD CONTAINS 40 CHARACTERS
012200     LABEL RECORD STANDARD.
012300     COPY RUNCTL.
012400*-----------------------------------------------------------------
012500 WORKING-STORAGE             SECTION.
012600*-----------------------------------------------------------------
012700* File status and end-of-file switches.
012800*-----------------------------------------------------------------
012900 01  WS-FILE-STATUSES.
013000     05  WS-ACCTMI-STATUS         PIC X(02).
013100     05  WS-TXNREQ-STATUS         PIC X(02).
013200     05  WS-ACCTMO-STATUS         PIC X(02).
013300     05  WS-TXNJRN-STATUS         PIC X(02).
013400     05  WS-RUNCTL-STATUS         PIC X(02).
013500     05  FILLER                   PIC X(01).
013600
013700 01  WS-SWITCHES.
013800     05  WS-ACCTMI-EOF-SW         PIC X(01) VALUE "N".
013900         88  WS-ACCTMI-EOF                 VALUE "Y".
014000     05  WS-TXNREQ-EOF-SW         PIC X(01) VALUE "N".
014100         88  WS-TXNREQ-EOF                 VALUE "Y".
014200     05  WS-AMOUNT-OK-SW          PIC X(01).
014300         88  WS-AMOUNT-OK                  VALUE "Y".
014400     05  WS-USER-OK-SW            PIC X(01).
014500         88  WS-USER-ID-OK                 VALUE "Y".
014600     05  WS-FOUND-SW              PIC X(01).
014700         88  WS-ACT-FOUND                  VALUE "Y".
014800     05  WS-SRC-FOUND-SW          PIC X(01).
014900     05  WS-DST-FOUND-SW          PIC X(01).
015000     05  FILLER                   PIC X(01).
015100*-----------------------------------------------------------------
015200* In-memory account master table, loaded ascending by ACCT-ID
015300* and searched by a straight scan - the master is small enough
015400* that an index build is not worth the bookkeeping.
015500*-----------------------------------------------------------------
015600 01  WS-ACT-TABLE.
015700     05  WS-ACT-ENTRY             OCCURS 2000 TIMES.
015800         10  WS-ACT-ID            PIC 9(10).
015900         10  WS-ACT-NUMBER        PIC X(13).
016000         10  WS-ACT-BALANCE       PIC S9(13)V9(2).
016100         10  WS-ACT-TYPE          PIC X(08).
016200         10  WS-ACT-ACTIVE-SW     PIC X(01).
016300             88  WS-ACT-IS-ACTIVE          VALUE "Y".
016400         10  WS-ACT-USER-ID       PIC 9(10).
016500         10  WS-ACT-CREATE-DT     PIC 9(14).
016600         10  WS-ACT-UPDATE-DT     PIC 9(14).
016700         10  FILLER               PIC X(05).
016800 01  WS-ACT-TABLE-RAW             REDEFINES WS-ACT-TABLE.
016900     05  WS-ACT-RAW-ENTRY         PIC X(90) OCCURS 2000 TIMES.
017000*-----------------------------------------------------------------
017100 77  WS-ACT-COUNT                 PIC S9(04) COMP VALUE ZERO.
017200 77  WS-ACT-MAX                   PIC S9(04) COMP VALUE 2000.
017300 77  WS-ACT-IDX                   PIC S9(04) COMP.
017400 77  WS-SRCH-IDX                  PIC S9(04) COMP.
017500 77  WS-FOUND-IDX                 PIC S9(04) COMP.
017600 77  WS-TARGET-IDX                PIC S9(04) COMP.
017700 77  WS-SRC-IDX                   PIC S9(04) COMP.
017800 77  WS-DST-IDX                   PIC S9(04) COMP.
017900 77  WS-SEARCH-KEY                PIC 9(10).
018000*-----------------------------------------------------------------
018100* Accepted range for a USER-ID on an OPEN request.  The real
018200* customer master lives on the teller system, not in this job
018300* stream, so DR-1140 settled for a ceiling check here rather
018400* than carrying the whole customer file into a batch run that
018500* has no other use for it.
018600*-----------------------------------------------------------------
018700 77  WS-MAX-USER-ID               PIC 9(10) COMP
018800                                   VALUE 9999999999.
018900*-----------------------------------------------------------------
019000* Run totals.
019100*-----------------------------------------------------------------
019200 01  WS-CONTROL-TOTALS.
019300     05  WS-CT-REQUESTS-READ      PIC 9(07) COMP VALUE ZERO.
019400     05  WS-CT-ACCOUNTS-OPENED    PIC 9(07) COMP VALUE ZERO.
019500     05  WS-CT-DEPOSITS-POSTED    PIC 9(07) COMP VALUE ZERO.
019600     05  WS-CT-WITHDRAWALS-POSTED PIC 9(07) COMP VALUE ZERO.
019700     05  WS-CT-TRANSFERS-POSTED   PIC 9(07) COMP VALUE ZERO.
019800     05  WS-CT-REQUESTS-REJECTED  PIC 9(07) COMP VALUE ZERO.
019900     05  FILLER                   PIC X(01).
020000 01  WS-CT-TOTAL-DEPOSITED        PIC S9(13)V9(2) VALUE ZERO.
020100 01  WS-CT-TOTAL-WITHDRAWN        PIC S9(13)V9(2) VALUE ZERO.
020200 01  WS-CT-TOTAL-TRANSFERRED      PIC S9(13)V9(2) VALUE ZERO.
020300*-----------------------------------------------------------------
020400* Run timestamp, stamped once at the top of the job and used
020500* for every CREATED-AT/UPDATED-AT/PROCESSED-AT this run writes.
020600*-----------------------------------------------------------------
020700 01  WS-RUN-DATE-ACCEPT           PIC 9(08).
020800 01  WS-RUN-DATE-PARTS            REDEFINES WS-RUN-DATE-ACCEPT.
020900     05  WS-RUN-YYYY               PIC 9(04).
021000     05  WS-RUN-MM                 PIC 9(02).
021100     05  WS-RUN-DD                 PIC 9(02).
021200 01  WS-RUN-TIME-ACCEPT           PIC 9(08).
021300 01  WS-RUN-TIME-PARTS            REDEFINES WS-RUN-TIME-ACCEPT.
021400     05  WS-RUN-HH                 PIC 9(02).
021500     05  WS-RUN-MI                 PIC 9(02).
021600     05  WS-RUN-SS                 PIC 9(02).
021700     05  WS-RUN-HS                 PIC 9(02).
021800 01  WS-RUN-TIMESTAMP             PIC 9(14) VALUE ZERO.
021900 01  WS-RUN-TS-PARTS              REDEFINES WS-RUN-TIMESTAMP.
022000     05  WS-RUN-TS-YYYY            PIC 9(04).
022100     05  WS-RUN-TS-MM              PIC 9(02).
022200     05  WS-RUN-TS-DD              PIC 9(02).
022300     05  WS-RUN-TS-HH              PIC 9(02).
022400     05  WS-RUN-TS-MI              PIC 9(02).
022500     05  WS-RUN-TS-SS              PIC 9(02).
022600*-----------------------------------------------------------------
022700* Money amount, split apart purely so the end-of-job console
022800* totals show a decimal point instead of a raw 15-digit string.
022900*-----------------------------------------------------------------
023000 01  WS-EDIT-AMOUNT               PIC S9(13)V9(2) VALUE ZERO.
023100 01  WS-EDIT-AMOUNT-PARTS         REDEFINES WS-EDIT-AMOUNT.
023200     05  WS-EDIT-AMOUNT-WHOLE      PIC S9(13).
023300     05  WS-EDIT-AMOUNT-DEC        PIC 9(02).
023400*-----------------------------------------------------------------
023500* GEN-ID linkage area - shared by the account-number and the
023600* transaction-id suffix calls.
023700*-----------------------------------------------------------------
023800 01  WS-GEN-ID-PARMS.
023900     05  WS-GEN-SEED              PIC 9(10).
024000     05  WS-GEN-LEN               PIC 9(02).
024100     05  WS-GEN-SUFFIX            PIC X(12).
024200     05  FILLER                   PIC X(01).
024300 77  WS-JRNL-SEQ                  PIC 9(10) COMP VALUE ZERO.
024400******************************************************************
024500 PROCEDURE                   DIVISION.
024600*-----------------------------------------------------------------
024700* Main procedure
024800*-----------------------------------------------------------------
024900 100-ACCT-POST.
025000     PERFORM 200-INITIATE-ACCT-POST.
025100     PERFORM 200-PROCEED-ACCT-POST UNTIL WS-TXNREQ-EOF.
025200     PERFORM 200-TERMINATE-ACCT-POST.
025300
025400     STOP RUN.
025500
025600******************************************************************
025700* Open files, load the account table, prime the request reader.
025800*-----------------------------------------------------------------
025900 200-INITIATE-ACCT-POST.
026000     PERFORM 300-OPEN-ALL-FILES.
026100     PERFORM 300-STAMP-RUN-TIMESTAMP.
026200     PERFORM 300-LOAD-ACCT-TABLE.
026300     PERFORM 300-READ-TXN-REQUEST.
026400
026500*-----------------------------------------------------------------
026600* Dispatch the current request by REQUEST-TYPE, then read the
026700* next one.  Be careful that an unrecognised request type is
026800* counted as rejected but never reaches the journal - there is
026900* no OPEN/DEPOSIT/WITHDRAWAL/TRANSFER record shape for it.
027000*-----------------------------------------------------------------
027100 200-PROCEED-ACCT-POST.
027200     ADD     1               TO  WS-CT-REQUESTS-READ.
027300     EVALUATE TRUE
027400         WHEN TR-IS-OPEN
027500             PERFORM 400-PROCESS-OPEN-REQUEST
027600         WHEN TR-IS-DEPOSIT
027700             PERFORM 400-PROCESS-DEPOSIT
027800         WHEN TR-IS-WITHDRAW
027900             PERFORM 400-PROCESS-WITHDRAWAL
028000         WHEN TR-IS-TRANSFER
028100             PERFORM 400-PROCESS-TRANSFER
028200         WHEN OTHER
028300             PERFORM 400-REJECT-BAD-REQ-TYPE
028400     END-EVALUATE.
028500     PERFORM 300-READ-TXN-REQUEST.
028600
028700*-----------------------------------------------------------------
028800* Rewrite the master, show the operator the run totals, close.
028900*-----------------------------------------------------------------
029000 200-TERMINATE-ACCT-POST.
029100     PERFORM 300-WRITE-ACCT-MASTER-OUT.
029200     PERFORM 300-WRITE-RUN-CONTROL.
029300     PERFORM 300-DISPLAY-RUN-TOTALS.
029400     PERFORM 300-CLOSE-ALL-FILES.
029500
029600******************************************************************
029700 300-OPEN-ALL-FILES.
029800     OPEN    INPUT   ACCT-MASTER-IN
029900             INPUT   TXN-REQUEST-FILE
030000             OUTPUT  ACCT-MASTER-OUT
030100             OUTPUT  TXN-JOURNAL-OUT
030200             OUTPUT  RUN-CONTROL-OUT.
030300
030400*-----------------------------------------------------------------
030500* Stamp the run timestamp once - every CREATED-AT, UPDATED-AT
030600* and PROCESSED-AT this run writes uses this same value.
030700*-----------------------------------------------------------------
030800 300-STAMP-RUN-TIMESTAMP.
030900     ACCEPT  WS-RUN-DATE-ACCEPT  FROM DATE YYYYMMDD.
031000     ACCEPT  WS-RUN-TIME-ACCEPT  FROM TIME.
031100     MOVE    WS-RUN-YYYY         TO  WS-RUN-TS-YYYY.
031200     MOVE    WS-RUN-MM           TO  WS-RUN-TS-MM.
031300     MOVE    WS-RUN-DD           TO  WS-RUN-TS-DD.
031400     MOVE    WS-RUN-HH           TO  WS-RUN-TS-HH.
031500     MOVE    WS-RUN-MI           TO  WS-RUN-TS-MI.
031600     MOVE    WS-RUN-SS           TO  WS-RUN-TS-SS.
031700
031800*-----------------------------------------------------------------
031900* Clear the table to spaces/zeros before loading so unused
032000* slots beyond WS-ACT-COUNT never carry old run's garbage.
032100*-----------------------------------------------------------------
032200 300-LOAD-ACCT-TABLE.
032300     MOVE    ZERO                TO  WS-ACT-COUNT.
032400     PERFORM 400-CLEAR-ACT-ENTRY
032500             VARYING WS-ACT-IDX FROM 1 BY 1
032600             UNTIL   WS-ACT-IDX > WS-ACT-MAX.
032700     PERFORM 400-READ-ACCT-MASTER-IN.
032800     PERFORM 400-STORE-ACCT-ENTRY UNTIL WS-ACCTMI-EOF.
032900
033000*-----------------------------------------------------------------
033100 300-READ-TXN-REQUEST.
033200     READ    TXN-REQUEST-FILE
033300             AT END      MOVE "Y" TO WS-TXNREQ-EOF-SW.
033400
033500*-----------------------------------------------------------------
033600 300-WRITE-ACCT-MASTER-OUT.
033700     PERFORM 400-WRITE-ONE-ACCT-OUT
033800             VARYING WS-ACT-IDX FROM 1 BY 1
033900             UNTIL   WS-ACT-IDX > WS-ACT-COUNT.
034000
034100*-----------------------------------------------------------------
034200* DR-1519: one-record hand-off so POSTRPT's REQUESTS READ and
034300* REQUESTS REJECTED match what this run actually saw, including
034400* the OPEN and bad-request-type traffic that never reaches the
034500* journal.
034600*-----------------------------------------------------------------
034700 300-WRITE-RUN-CONTROL.
034800     MOVE    WS-CT-REQUESTS-READ     TO  RC-REQUESTS-READ.
034900     MOVE    WS-CT-REQUESTS-REJECTED TO  RC-REQUESTS-REJECTED.
035000     WRITE   RUN-CONTROL-OUT.
035100
035200*-----------------------------------------------------------------
035300 300-DISPLAY-RUN-TOTALS.
035400     DISPLAY "ACCT-POST RUN TOTALS".
035500     DISPLAY "  REQUESTS READ      : " WS-CT-REQUESTS-READ.
035600     DISPLAY "  ACCOUNTS OPENED    : " WS-CT-ACCOUNTS-OPENED.
035700     DISPLAY "  DEPOSITS POSTED    : " WS-CT-DEPOSITS-POSTED.
035800     MOVE    WS-CT-TOTAL-DEPOSITED TO  WS-EDIT-AMOUNT.
035900     DISPLAY "    TOTAL DEPOSITED  : " WS-EDIT-AMOUNT-WHOLE
036000             "." WS-EDIT-AMOUNT-DEC.
036100     DISPLAY "  WITHDRAWALS POSTED : " WS-CT-WITHDRAWALS-POSTED.
036200     MOVE    WS-CT-TOTAL-WITHDRAWN TO  WS-EDIT-AMOUNT.
036300     DISPLAY "    TOTAL WITHDRAWN  : " WS-EDIT-AMOUNT-WHOLE
036400             "." WS-EDIT-AMOUNT-DEC.
036500     DISPLAY "  TRANSFERS POSTED   : " WS-CT-TRANSFERS-POSTED.
036600     MOVE    WS-CT-TOTAL-TRANSFERRED TO WS-EDIT-AMOUNT.
036700     DISPLAY "    TOTAL TRANSFERRED: " WS-EDIT-AMOUNT-WHOLE
036800             "." WS-EDIT-AMOUNT-DEC.
036900     DISPLAY "  REQUESTS REJECTED  : " WS-CT-REQUESTS-REJECTED.
037000     DISPLAY "ACCT-POST COMPLETED!!!".
037100
037200*-----------------------------------------------------------------
037300 300-CLOSE-ALL-FILES.
037400     CLOSE   ACCT-MASTER-IN
037500             TXN-REQUEST-FILE
037600             ACCT-MASTER-OUT
037700             TXN-JOURNAL-OUT
037800             RUN-CONTROL-OUT.
037900
038000******************************************************************
038100 400-CLEAR-ACT-ENTRY.
038200     MOVE    SPACES              TO  WS-ACT-RAW-ENTRY (WS-ACT-IDX).
038300
038400*-----------------------------------------------------------------
038500 400-READ-ACCT-MASTER-IN.
038600     READ    ACCT-MASTER-IN
038700             AT END      MOVE "Y" TO WS-ACCTMI-EOF-SW.
038800
038900*-----------------------------------------------------------------
039000 400-STORE-ACCT-ENTRY.
039100     ADD     1                   TO  WS-ACT-COUNT.
039200     MOVE    ACT-ID              TO  WS-ACT-ID     (WS-ACT-COUNT).
039300     MOVE    ACT-NUMBER          TO  WS-ACT-NUMBER (WS-ACT-COUNT).
039400     MOVE    ACT-BALANCE         TO  WS-ACT-BALANCE (WS-ACT-COUNT).
039500     MOVE    ACT-TYPE            TO  WS-ACT-TYPE   (WS-ACT-COUNT).
039600     MOVE    ACT-ACTIVE-SW       TO
039700             WS-ACT-ACTIVE-SW (WS-ACT-COUNT).
039800     MOVE    ACT-USER-ID         TO  WS-ACT-USER-ID (WS-ACT-COUNT).
039900     MOVE    ACT-CREATE-DT       TO
040000             WS-ACT-CREATE-DT (WS-ACT-COUNT).
040100     MOVE    ACT-UPDATE-DT       TO
040200             WS-ACT-UPDATE-DT (WS-ACT-COUNT).
040300     PERFORM 400-READ-ACCT-MASTER-IN.
040400
040500*-----------------------------------------------------------------
040600 400-WRITE-ONE-ACCT-OUT.
040700     MOVE    WS-ACT-ID        (WS-ACT-IDX)  TO  ACTO-ID.
040800     MOVE    WS-ACT-NUMBER    (WS-ACT-IDX)  TO  ACTO-NUMBER.
040900     MOVE    WS-ACT-BALANCE   (WS-ACT-IDX)  TO  ACTO-BALANCE.
041000     MOVE    WS-ACT-TYPE      (WS-ACT-IDX)  TO  ACTO-TYPE.
041100     MOVE    WS-ACT-ACTIVE-SW (WS-ACT-IDX)  TO  ACTO-ACTIVE-SW.
041200     MOVE    WS-ACT-USER-ID   (WS-ACT-IDX)  TO  ACTO-USER-ID.
041300     MOVE    WS-ACT-CREATE-DT (WS-ACT-IDX)  TO  ACTO-CREATE-DT.
041400     MOVE    WS-ACT-UPDATE-DT (WS-ACT-IDX)  TO  ACTO-UPDATE-DT.
041500     MOVE    SPACES                         TO  FILLER IN
041600             ACT-MASTER-OUT-REC.
041700     WRITE   ACCT-MASTER-OUT.
041800
041900*-----------------------------------------------------------------
042000* AM-4: unknown USER-ID on OPEN is rejected.
042100*-----------------------------------------------------------------
042200 400-PROCESS-OPEN-REQUEST.
042300     PERFORM 500-VALIDATE-USER-ID.
042400     IF  WS-USER-ID-OK
042500         PERFORM 600-OPEN-NEW-ACCOUNT
042600     ELSE
042700         PERFORM 600-REJECT-OPEN-USER-NOT-FOUND
042800     END-IF.
042900
043000*-----------------------------------------------------------------
043100 400-PROCESS-DEPOSIT.
043200     PERFORM 500-VALIDATE-AMOUNT.
043300     IF  NOT WS-AMOUNT-OK
043400         PERFORM 600-REJECT-BAD-AMOUNT
043500     ELSE
043600         MOVE    TR-ACCOUNT-ID   TO  WS-SEARCH-KEY
043700         PERFORM 500-FIND-ACCT-BY-ID
043800         MOVE    WS-FOUND-IDX    TO  WS-TARGET-IDX
043900         EVALUATE TRUE
044000             WHEN NOT WS-ACT-FOUND
044100                 PERFORM 600-REJECT-DEPOSIT-NOT-FOUND
044200             WHEN NOT WS-ACT-IS-ACTIVE (WS-TARGET-IDX)
044300                 PERFORM 600-REJECT-DEPOSIT-INACTIVE
044400             WHEN OTHER
044500                 PERFORM 600-APPLY-DEPOSIT
044600         END-EVALUATE
044700     END-IF.
044800
044900*-----------------------------------------------------------------
045000 400-PROCESS-WITHDRAWAL.
045100     PERFORM 500-VALIDATE-AMOUNT.
045200     IF  NOT WS-AMOUNT-OK
045300         PERFORM 600-REJECT-BAD-AMOUNT
045400     ELSE
045500         MOVE    TR-ACCOUNT-ID   TO  WS-SEARCH-KEY
045600         PERFORM 500-FIND-ACCT-BY-ID
045700         MOVE    WS-FOUND-IDX    TO  WS-TARGET-IDX
045800         PERFORM 600-WITHDRAW-DECIDE
045900                 THRU    600-WITHDRAW-DECIDE-EXIT
046000     END-IF.
046100
046200*-----------------------------------------------------------------
046300* Checks run in the exact order BR TRANSFER 1-5 lists them -
046400* source found, destination found, both active, not the same
046500* account, then source has the funds.
046600*-----------------------------------------------------------------
046700 400-PROCESS-TRANSFER.
046800     PERFORM 500-VALIDATE-AMOUNT.
046900     IF  NOT WS-AMOUNT-OK
047000         PERFORM 600-REJECT-BAD-AMOUNT
047100     ELSE
047200         MOVE    TR-ACCOUNT-ID     TO  WS-SEARCH-KEY
047300         PERFORM 500-FIND-ACCT-BY-ID
047400         MOVE    WS-FOUND-SW       TO  WS-SRC-FOUND-SW
047500         MOVE    WS-FOUND-IDX      TO  WS-SRC-IDX
047600         MOVE    TR-TO-ACCOUNT-ID  TO  WS-SEARCH-KEY
047700         PERFORM 500-FIND-ACCT-BY-ID
047800         MOVE    WS-FOUND-SW       TO  WS-DST-FOUND-SW
047900         MOVE    WS-FOUND-IDX      TO  WS-DST-IDX
048000         EVALUATE TRUE
048100             WHEN WS-SRC-FOUND-SW NOT = "Y"
048200                 PERFORM 600-REJECT-XFER-SRC-NOT-FOUND
048300             WHEN WS-DST-FOUND-SW NOT = "Y"
048400                 PERFORM 600-REJECT-XFER-DST-NOT-FOUND
048500             WHEN (NOT WS-ACT-IS-ACTIVE (WS-SRC-IDX))
048600               OR (NOT WS-ACT-IS-ACTIVE (WS-DST-IDX))
048700                 PERFORM 600-REJECT-XFER-INACTIVE
048800             WHEN TR-ACCOUNT-ID = TR-TO-ACCOUNT-ID
048900                 PERFORM 600-REJECT-XFER-SAME-ACCT
049000             WHEN WS-ACT-BALANCE (WS-SRC-IDX) < TR-AMOUNT
049100                 PERFORM 600-REJECT-XFER-INSUFFICIENT
049200             WHEN OTHER
049300                 PERFORM 600-APPLY-TRANSFER
049400         END-EVALUATE
049500     END-IF.
049600
049700*-----------------------------------------------------------------
049800* Request type was none of OPEN/DEPOSIT/WITHDRAW/TRANSFER - a
049900* mis-keyed control card, not a business reject, so it gets no
050000* journal entry, only a console message and a rejected count.
050100*-----------------------------------------------------------------
050200 400-REJECT-BAD-REQ-TYPE.
050300     DISPLAY "UNKNOWN REQUEST TYPE: " TR-REQUEST-TYPE.
050400     ADD     1               TO  WS-CT-REQUESTS-REJECTED.
050500
050600******************************************************************
050700 500-VALIDATE-AMOUNT.
050800     IF  TR-AMOUNT > ZERO
050900         MOVE    "Y"             TO  WS-AMOUNT-OK-SW
051000     ELSE
051100         MOVE    "N"             TO  WS-AMOUNT-OK-SW
051200     END-IF.
051300
051400*-----------------------------------------------------------------
051500 500-VALIDATE-USER-ID.
051600     IF  TR-USER-ID = ZERO OR TR-USER-ID > WS-MAX-USER-ID
051700         MOVE    "N"             TO  WS-USER-OK-SW
051800     ELSE
051900         MOVE    "Y"             TO  WS-USER-OK-SW
052000     END-IF.
052100
052200*-----------------------------------------------------------------
052300* Straight scan of the table for WS-SEARCH-KEY.  Sets
052400* WS-FOUND-SW/WS-FOUND-IDX; caller loads WS-SEARCH-KEY first.
052500*-----------------------------------------------------------------
052600 500-FIND-ACCT-BY-ID.
052700     MOVE    "N"                 TO  WS-FOUND-SW.
052800     PERFORM 500-SEARCH-ACT-TABLE
052900             VARYING WS-SRCH-IDX FROM 1 BY 1
053000             UNTIL   WS-SRCH-IDX > WS-ACT-COUNT
053100                 OR  WS-ACT-FOUND.
053200
053300*-----------------------------------------------------------------
053400 500-SEARCH-ACT-TABLE.
053500     IF  WS-ACT-ID (WS-SRCH-IDX) = WS-SEARCH-KEY
053600         MOVE    "Y"             TO  WS-FOUND-SW
053700         MOVE    WS-SRCH-IDX     TO  WS-FOUND-IDX
053800     END-IF.
053900
054000******************************************************************
054100* AM-1/AM-2/AM-3: new account id is the next table slot, zero
054200* balance, active, account number generated off that same id.
054300* DR-1512: OPEN is the account maintenance service, not a posted
054400* transaction, so it does not go to the journal - ACCOUNTS-OPENED
054500* is tallied here directly instead.
054600*-----------------------------------------------------------------
054700 600-OPEN-NEW-ACCOUNT.
054800     ADD     1                   TO  WS-ACT-COUNT.
054900     MOVE    WS-ACT-COUNT        TO  WS-ACT-ID (WS-ACT-COUNT).
055000     MOVE    WS-ACT-COUNT        TO  WS-GEN-SEED.
055100     MOVE    10                  TO  WS-GEN-LEN.
055200     CALL    "GEN-ID"            USING WS-GEN-ID-PARMS.
055300     MOVE    SPACES              TO  WS-ACT-NUMBER (WS-ACT-COUNT).
055400     STRING  "ACC"               DELIMITED BY SIZE
055500             WS-GEN-SUFFIX       DELIMITED BY SIZE
055600             INTO    WS-ACT-NUMBER (WS-ACT-COUNT).
055700     MOVE    ZERO                TO  WS-ACT-BALANCE (WS-ACT-COUNT).
055800     MOVE    TR-ACCOUNT-TYPE     TO  WS-ACT-TYPE (WS-ACT-COUNT).
055900     MOVE    "Y"                 TO
056000             WS-ACT-ACTIVE-SW (WS-ACT-COUNT).
056100     MOVE    TR-USER-ID          TO
056200             WS-ACT-USER-ID (WS-ACT-COUNT).
056300     MOVE    WS-RUN-TIMESTAMP    TO
056400             WS-ACT-CREATE-DT (WS-ACT-COUNT).
056500     MOVE    WS-RUN-TIMESTAMP    TO
056600             WS-ACT-UPDATE-DT (WS-ACT-COUNT).
056700     ADD     1                   TO  WS-CT-ACCOUNTS-OPENED.
056800
056900*-----------------------------------------------------------------
057000 600-REJECT-OPEN-USER-NOT-FOUND.
057100     DISPLAY "OPEN REJECTED, USER NOT FOUND: " TR-USER-ID.
057200     ADD     1                   TO  WS-CT-REQUESTS-REJECTED.
057300
057400*-----------------------------------------------------------------
057500* Common journal header - a fresh TRANSACTION-ID, CREATED-AT
057600* stamped, PROCESSED-AT left zero until the record completes.
057700*-----------------------------------------------------------------
057800 600-BUILD-JOURNAL-ENTRY.
057900     ADD     1                   TO  WS-JRNL-SEQ.
058000     MOVE    WS-JRNL-SEQ         TO  WS-GEN-SEED.
058100     MOVE    12                  TO  WS-GEN-LEN.
058200     CALL    "GEN-ID"            USING WS-GEN-ID-PARMS.
058300     MOVE    SPACES              TO  JR-TXN-ID.
058400     STRING  "TXN"               DELIMITED BY SIZE
058500             WS-GEN-SUFFIX       DELIMITED BY SIZE
058600             INTO    JR-TXN-ID.
058700     MOVE    WS-RUN-TIMESTAMP    TO  JR-CREATE-DT.
058800     MOVE    ZERO                TO  JR-PROCESS-DT.
058900
059000*-----------------------------------------------------------------
059100 600-REJECT-DEPOSIT-NOT-FOUND.
059200     PERFORM 600-BUILD-JOURNAL-ENTRY.
059300     MOVE    "DEPOSIT"           TO  JR-TXN-TYPE.
059400     MOVE    ZERO                TO  JR-FROM-ACCT-ID.
059500     MOVE    TR-ACCOUNT-ID       TO  JR-TO-ACCT-ID.
059600     MOVE    TR-AMOUNT           TO  JR-AMOUNT.
059700     MOVE    "Account not found" TO  JR-DESCRIPTION.
059800     MOVE    "FAILED"            TO  JR-STATUS.
059900     PERFORM 700-WRITE-JOURNAL-REC.
060000
060100*-----------------------------------------------------------------
060200 600-REJECT-DEPOSIT-INACTIVE.
060300     PERFORM 600-BUILD-JOURNAL-ENTRY.
060400     MOVE    "DEPOSIT"           TO  JR-TXN-TYPE.
060500     MOVE    ZERO                TO  JR-FROM-ACCT-ID.
060600     MOVE    TR-ACCOUNT-ID       TO  JR-TO-ACCT-ID.
060700     MOVE    TR-AMOUNT           TO  JR-AMOUNT.
060800     MOVE    "Account is not active" TO JR-DESCRIPTION.
060900     MOVE    "FAILED"            TO  JR-STATUS.
061000     PERFORM 700-WRITE-JOURNAL-REC.
061100
061200*-----------------------------------------------------------------
061300 600-APPLY-DEPOSIT.
061400     PERFORM 600-BUILD-JOURNAL-ENTRY.
061500     ADD     TR-AMOUNT           TO
061600             WS-ACT-BALANCE (WS-TARGET-IDX).
061700     MOVE    WS-RUN-TIMESTAMP    TO
061800             WS-ACT-UPDATE-DT (WS-TARGET-IDX).
061900     MOVE    "DEPOSIT"           TO  JR-TXN-TYPE.
062000     MOVE    ZERO                TO  JR-FROM-ACCT-ID.
062100     MOVE    TR-ACCOUNT-ID       TO  JR-TO-ACCT-ID.
062200     MOVE    TR-AMOUNT           TO  JR-AMOUNT.
062300     MOVE    SPACES              TO  JR-DESCRIPTION.
062400     STRING  "Deposit to account " DELIMITED BY SIZE
062500             WS-ACT-NUMBER (WS-TARGET-IDX) DELIMITED BY SIZE
062600             INTO    JR-DESCRIPTION.
062700     MOVE    "COMPLETED"         TO  JR-STATUS.
062800     MOVE    WS-RUN-TIMESTAMP    TO  JR-PROCESS-DT.
062900     PERFORM 700-WRITE-JOURNAL-REC.
063000     ADD     1                   TO  WS-CT-DEPOSITS-POSTED.
063100     ADD     TR-AMOUNT           TO  WS-CT-TOTAL-DEPOSITED.
063200
063300*-----------------------------------------------------------------
063400* DR-1512: recast as one GO TO cascade over a PERFORM...THRU range
063500* instead of the EVALUATE this paragraph used to hold - checks
063600* run in the same order, this just gives the 600-REJECT-WITHDRAW-*/
063700* 600-APPLY-WITHDRAWAL family an honest paragraph range to exit.
063800*-----------------------------------------------------------------
063900 600-WITHDRAW-DECIDE.
064000     IF  NOT WS-ACT-FOUND
064100         PERFORM 600-REJECT-WITHDRAW-NOT-FOUND
064200         GO TO   600-WITHDRAW-DECIDE-EXIT
064300     END-IF.
064400     IF  NOT WS-ACT-IS-ACTIVE (WS-TARGET-IDX)
064500         PERFORM 600-REJECT-WITHDRAW-INACTIVE
064600         GO TO   600-WITHDRAW-DECIDE-EXIT
064700     END-IF.
064800     IF  WS-ACT-BALANCE (WS-TARGET-IDX) < TR-AMOUNT
064900         PERFORM 600-REJECT-WITHDRAW-INSUFFICIENT
065000         GO TO   600-WITHDRAW-DECIDE-EXIT
065100     END-IF.
065200     PERFORM 600-APPLY-WITHDRAWAL.
065300     GO TO   600-WITHDRAW-DECIDE-EXIT.
065400*-----------------------------------------------------------------
065500 600-REJECT-WITHDRAW-NOT-FOUND.
065600     PERFORM 600-BUILD-JOURNAL-ENTRY.
065700     MOVE    "WITHDRAWAL"        TO  JR-TXN-TYPE.
065800     MOVE    TR-ACCOUNT-ID       TO  JR-FROM-ACCT-ID.
065900     MOVE    ZERO                TO  JR-TO-ACCT-ID.
066000     MOVE    TR-AMOUNT           TO  JR-AMOUNT.
066100     MOVE    "Account not found" TO  JR-DESCRIPTION.
066200     MOVE    "FAILED"            TO  JR-STATUS.
066300     PERFORM 700-WRITE-JOURNAL-REC.
066400
066500*-----------------------------------------------------------------
066600 600-REJECT-WITHDRAW-INACTIVE.
066700     PERFORM 600-BUILD-JOURNAL-ENTRY.
066800     MOVE    "WITHDRAWAL"        TO  JR-TXN-TYPE.
066900     MOVE    TR-ACCOUNT-ID       TO  JR-FROM-ACCT-ID.
067000     MOVE    ZERO                TO  JR-TO-ACCT-ID.
067100     MOVE    TR-AMOUNT           TO  JR-AMOUNT.
067200     MOVE    "Account is not active" TO JR-DESCRIPTION.
067300     MOVE    "FAILED"            TO  JR-STATUS.
067400     PERFORM 700-WRITE-JOURNAL-REC.
067500
067600*-----------------------------------------------------------------
067700 600-REJECT-WITHDRAW-INSUFFICIENT.
067800     PERFORM 600-BUILD-JOURNAL-ENTRY.
067900     MOVE    "WITHDRAWAL"        TO  JR-TXN-TYPE.
068000     MOVE    TR-ACCOUNT-ID       TO  JR-FROM-ACCT-ID.
068100     MOVE    ZERO                TO  JR-TO-ACCT-ID.
068200     MOVE    TR-AMOUNT           TO  JR-AMOUNT.
068300     MOVE    "Insufficient funds" TO JR-DESCRIPTION.
068400     MOVE    "FAILED"            TO  JR-STATUS.
068500     PERFORM 700-WRITE-JOURNAL-REC.
068600
068700*-----------------------------------------------------------------
068800 600-APPLY-WITHDRAWAL.
068900     PERFORM 600-BUILD-JOURNAL-ENTRY.
069000     SUBTRACT TR-AMOUNT          FROM
069100             WS-ACT-BALANCE (WS-TARGET-IDX).
069200     MOVE    WS-RUN-TIMESTAMP    TO
069300             WS-ACT-UPDATE-DT (WS-TARGET-IDX).
069400     MOVE    "WITHDRAWAL"        TO  JR-TXN-TYPE.
069500     MOVE    TR-ACCOUNT-ID       TO  JR-FROM-ACCT-ID.
069600     MOVE    ZERO                TO  JR-TO-ACCT-ID.
069700     MOVE    TR-AMOUNT           TO  JR-AMOUNT.
069800     MOVE    SPACES              TO  JR-DESCRIPTION.
069900     STRING  "Withdrawal from account " DELIMITED BY SIZE
070000             WS-ACT-NUMBER (WS-TARGET-IDX) DELIMITED BY SIZE
070100             INTO    JR-DESCRIPTION.
070200     MOVE    "COMPLETED"         TO  JR-STATUS.
070300     MOVE    WS-RUN-TIMESTAMP    TO  JR-PROCESS-DT.
070400     PERFORM 700-WRITE-JOURNAL-REC.
070500     ADD     1                   TO  WS-CT-WITHDRAWALS-POSTED.
070600     ADD     TR-AMOUNT           TO  WS-CT-TOTAL-WITHDRAWN.
070700
070800*-----------------------------------------------------------------
070900 600-WITHDRAW-DECIDE-EXIT.
071000     EXIT.
071100
071200*-----------------------------------------------------------------
071300 600-REJECT-XFER-SRC-NOT-FOUND.
071400     PERFORM 600-BUILD-JOURNAL-ENTRY.
071500     MOVE    "TRANSFER"          TO  JR-TXN-TYPE.
071600     MOVE    TR-ACCOUNT-ID       TO  JR-FROM-ACCT-ID.
071700     MOVE    TR-TO-ACCOUNT-ID    TO  JR-TO-ACCT-ID.
071800     MOVE    TR-AMOUNT           TO  JR-AMOUNT.
071900     MOVE    "Source account not found" TO JR-DESCRIPTION.
072000     MOVE    "FAILED"            TO  JR-STATUS.
072100     PERFORM 700-WRITE-JOURNAL-REC.
072200
072300*-----------------------------------------------------------------
072400 600-REJECT-XFER-DST-NOT-FOUND.
072500     PERFORM 600-BUILD-JOURNAL-ENTRY.
072600     MOVE    "TRANSFER"          TO  JR-TXN-TYPE.
072700     MOVE    TR-ACCOUNT-ID       TO  JR-FROM-ACCT-ID.
072800     MOVE    TR-TO-ACCOUNT-ID    TO  JR-TO-ACCT-ID.
072900     MOVE    TR-AMOUNT           TO  JR-AMOUNT.
073000     MOVE    "Destination account not found" TO JR-DESCRIPTION.
073100     MOVE    "FAILED"            TO  JR-STATUS.
073200     PERFORM 700-WRITE-JOURNAL-REC.
073300
073400*-----------------------------------------------------------------
073500 600-REJECT-XFER-INACTIVE.
073600     PERFORM 600-BUILD-JOURNAL-ENTRY.
073700     MOVE    "TRANSFER"          TO  JR-TXN-TYPE.
073800     MOVE    TR-ACCOUNT-ID       TO  JR-FROM-ACCT-ID.
073900     MOVE    TR-TO-ACCOUNT-ID    TO  JR-TO-ACCT-ID.
074000     MOVE    TR-AMOUNT           TO  JR-AMOUNT.
074100     MOVE    "One or both accounts are not active"
074200                                 TO  JR-DESCRIPTION.
074300     MOVE    "FAILED"            TO  JR-STATUS.
074400     PERFORM 700-WRITE-JOURNAL-REC.
074500
074600*-----------------------------------------------------------------
074700 600-REJECT-XFER-SAME-ACCT.
074800     PERFORM 600-BUILD-JOURNAL-ENTRY.
074900     MOVE    "TRANSFER"          TO  JR-TXN-TYPE.
075000     MOVE    TR-ACCOUNT-ID       TO  JR-FROM-ACCT-ID.
075100     MOVE    TR-TO-ACCOUNT-ID    TO  JR-TO-ACCT-ID.
075200     MOVE    TR-AMOUNT           TO  JR-AMOUNT.
075300     MOVE    "Cannot transfer to the same account"
075400                                 TO  JR-DESCRIPTION.
075500     MOVE    "FAILED"            TO  JR-STATUS.
075600     PERFORM 700-WRITE-JOURNAL-REC.
075700
075800*-----------------------------------------------------------------
075900 600-REJECT-XFER-INSUFFICIENT.
076000     PERFORM 600-BUILD-JOURNAL-ENTRY.
076100     MOVE    "TRANSFER"          TO  JR-TXN-TYPE.
076200     MOVE    TR-ACCOUNT-ID       TO  JR-FROM-ACCT-ID.
076300     MOVE    TR-TO-ACCOUNT-ID    TO  JR-TO-ACCT-ID.
076400     MOVE    TR-AMOUNT           TO  JR-AMOUNT.
076500     MOVE    "Insufficient funds in source account"
076600                                 TO  JR-DESCRIPTION.
076700     MOVE    "FAILED"            TO  JR-STATUS.
076800     PERFORM 700-WRITE-JOURNAL-REC.
076900
077000*-----------------------------------------------------------------
077100 600-APPLY-TRANSFER.
077200     PERFORM 600-BUILD-JOURNAL-ENTRY.
077300     SUBTRACT TR-AMOUNT          FROM
077400             WS-ACT-BALANCE (WS-SRC-IDX).
077500     ADD     TR-AMOUNT           TO
077600             WS-ACT-BALANCE (WS-DST-IDX).
077700     MOVE    WS-RUN-TIMESTAMP    TO
077800             WS-ACT-UPDATE-DT (WS-SRC-IDX).
077900     MOVE    WS-RUN-TIMESTAMP    TO
078000             WS-ACT-UPDATE-DT (WS-DST-IDX).
078100     MOVE    "TRANSFER"          TO  JR-TXN-TYPE.
078200     MOVE    TR-ACCOUNT-ID       TO  JR-FROM-ACCT-ID.
078300     MOVE    TR-TO-ACCOUNT-ID    TO  JR-TO-ACCT-ID.
078400     MOVE    TR-AMOUNT           TO  JR-AMOUNT.
078500     MOVE    SPACES              TO  JR-DESCRIPTION.
078600     STRING  "Transfer from "    DELIMITED BY SIZE
078700             WS-ACT-NUMBER (WS-SRC-IDX) DELIMITED BY SIZE
078800             " to "              DELIMITED BY SIZE
078900             WS-ACT-NUMBER (WS-DST-IDX) DELIMITED BY SIZE
079000             INTO    JR-DESCRIPTION.
079100     MOVE    "COMPLETED"         TO  JR-STATUS.
079200     MOVE    WS-RUN-TIMESTAMP    TO  JR-PROCESS-DT.
079300     PERFORM 700-WRITE-JOURNAL-REC.
079400     ADD     1                   TO  WS-CT-TRANSFERS-POSTED.
079500     ADD     TR-AMOUNT           TO  WS-CT-TOTAL-TRANSFERRED.
079600
079700*-----------------------------------------------------------------
079800* Amount was zero or negative.  Type-specific FROM/TO are set
079900* so the reject still lines up with the RECORD LAYOUTS rule for
080000* which side of the move carries zero.
080100*-----------------------------------------------------------------
080200 600-REJECT-BAD-AMOUNT.
080300     PERFORM 600-BUILD-JOURNAL-ENTRY.
080400     EVALUATE TRUE
080500         WHEN TR-IS-DEPOSIT
080600             MOVE  "DEPOSIT"     TO  JR-TXN-TYPE
080700             MOVE  ZERO          TO  JR-FROM-ACCT-ID
080800             MOVE  TR-ACCOUNT-ID TO  JR-TO-ACCT-ID
080900         WHEN TR-IS-WITHDRAW
081000             MOVE  "WITHDRAWAL"  TO  JR-TXN-TYPE
081100             MOVE  TR-ACCOUNT-ID TO  JR-FROM-ACCT-ID
081200             MOVE  ZERO          TO  JR-TO-ACCT-ID
081300         WHEN OTHER
081400             MOVE  "TRANSFER"    TO  JR-TXN-TYPE
081500             MOVE  TR-ACCOUNT-ID TO  JR-FROM-ACCT-ID
081600             MOVE  TR-TO-ACCOUNT-ID TO JR-TO-ACCT-ID
081700     END-EVALUATE.
081800     MOVE    TR-AMOUNT           TO  JR-AMOUNT.
081900     MOVE    "Amount must be positive" TO JR-DESCRIPTION.
082000     MOVE    "FAILED"            TO  JR-STATUS.
082100     PERFORM 700-WRITE-JOURNAL-REC.
082200
082300******************************************************************
082400 700-WRITE-JOURNAL-REC.
082500     WRITE   TXN-JOURNAL-OUT.
082600     IF  JR-STATUS = "FAILED"
082700         ADD     1               TO  WS-CT-REQUESTS-REJECTED
082800     END-IF.
