000100******************************************************************
000200* RUNCTL.CPY
000300* Run control record.  ACCTPOST writes one of these at the end
000400* of the run with its own internal REQUESTS READ and REQUESTS
000500* REJECTED totals; POSTRPT reads it back so the posting report
000600* states the same two figures ACCTPOST counted while it was
000700* actually posting, rather than re-deriving them off the journal
000800* - the journal only ever holds DEPOSIT/WITHDRAWAL/TRANSFER
000900* records, so it under-reports both on any run with an OPEN or
001000* a bad-request-type reject in it.
001100*
001200* 2006-04-25 TKO  DR-1519  first cut.
001300******************************************************************
001400 01  RC-RUN-CONTROL-REC.
001500     05  RC-REQUESTS-READ         PIC 9(07).
001600     05  RC-REQUESTS-REJECTED     PIC 9(07).
001700     05  FILLER                   PIC X(26).
