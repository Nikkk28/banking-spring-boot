000100******************************************************************
000200* ACCTREC.CPY
000300* Account master record - shared by AcctPost (read/rewrite the
000400* master) and PostRpt (read the master for the closing
000500* reconciliation summary).  One 01-level per copybook, as this
000600* shop keeps it for every shared record layout.
000700*
000800* 1985-11-02 RLH  DR-1140  first cut, lifted out of AcctPost so
000900*                          PostRpt does not have to duplicate it.
001000* 2003-07-09 TKO  DR-1402  added FILLER pad, widened to land on
001100*                          a round record size after review.
001200******************************************************************
001300 01  ACT-MASTER-REC.
001400     05  ACT-ID                  PIC 9(10).
001500     05  ACT-NUMBER               PIC X(13).
001600     05  ACT-BALANCE              PIC S9(13)V9(2).
001700     05  ACT-TYPE                 PIC X(08).
001800     05  ACT-ACTIVE-SW            PIC X(01).
001900         88  ACT-IS-ACTIVE                 VALUE "Y".
002000         88  ACT-IS-INACTIVE               VALUE "N".
002100     05  ACT-USER-ID              PIC 9(10).
002200     05  ACT-CREATE-DT            PIC 9(14).
002300     05  ACT-UPDATE-DT            PIC 9(14).
002400     05  FILLER                   PIC X(15).
