000100******************************************************************
000200* TXNJRNL.CPY
000300* Transaction journal record.  AcctPost writes one of these for
000400* every request it processes (including rejects); PostRpt reads
000500* them back, in the same processing order they were written, to
000600* build the detail section and the per-account history section
000700* of the posting report.
000800*
000900* 1985-11-02 RLH  DR-1140  first cut.
001000* 2002-11-20 GDW  DR-1347  added JR-PROCESS-DT so the report
001100*                          could show how long a request sat
001200*                          PENDING before it posted.
001300******************************************************************
001400 01  JR-JOURNAL-REC.
001500     05  JR-TXN-ID                PIC X(15).
001600     05  JR-TXN-TYPE              PIC X(10).
001700     05  JR-AMOUNT                PIC S9(13)V9(2).
001800     05  JR-FROM-ACCT-ID          PIC 9(10).
001900     05  JR-TO-ACCT-ID            PIC 9(10).
002000     05  JR-STATUS                PIC X(09).
002100         88  JR-IS-PENDING                 VALUE "PENDING".
002200         88  JR-IS-COMPLETED               VALUE "COMPLETED".
002300         88  JR-IS-FAILED                  VALUE "FAILED".
002400     05  JR-DESCRIPTION           PIC X(60).
002500     05  JR-CREATE-DT             PIC 9(14).
002600     05  JR-PROCESS-DT            PIC 9(14).
002700     05  FILLER                   PIC X(03).
