000100******************************************************************
000200* This is the sub program that manufactures the uppercase
000300* alphanumeric suffix tacked onto a generated ACCOUNT-NUMBER or
000400* TRANSACTION-ID.  Called once per id needed; the caller passes
000500* the numeric seed (the sequential ACCOUNT-ID or the running
000600* journal sequence number) and how many characters it wants
000700* back, and gets a deterministic, collision-free suffix built
000800* off that seed.
000900*
001000* Used File
001100*    - none, LINKAGE SECTION only, same shape as ComputeValue.
001200******************************************************************
001300 IDENTIFICATION              DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.                 GEN-ID.
001600 AUTHOR.                     R HAUSWIRTH.
001700 INSTALLATION.               DAYLIGHT TRUST BANK - EDP DEPT.
001800 DATE-WRITTEN.               11/02/1985.
001900 DATE-COMPILED.
002000 SECURITY.                   UNCLASSIFIED.
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300*-----------------------------------------------------------------
002400* 1985-11-02 RLH  DR-1140  FIRST CUT, SPLIT OUT OF ACCTPOST SO
002500*                          THE SUFFIX RULE LIVES IN ONE PLACE.
002600* 1999-03-02 RLH  DR-1151  SEED-DIGIT-SUM PERTURBATION ADDED,
002700*                          SMALL SEEDS WERE PRODUCING SUFFIXES
002800*                          THAT SHARED TOO MANY LEADING CHARS.
002900* 1999-11-30 GDW  DR-1198  YEAR-2000 REVIEW - NO DATE FIELDS IN
003000*                          THIS PROGRAM, NO CHANGE REQUIRED.
003100* 2004-06-17 TKO  DR-1455  SUFFIX LENGTH NOW A PASSED PARAMETER
003200*                          INSTEAD OF TWO SEPARATE ENTRY POINTS,
003300*                          ONE FOR ACCOUNTS AND ONE FOR TXNS.
003400******************************************************************
003500 ENVIRONMENT                 DIVISION.
003600*-----------------------------------------------------------------
003700 CONFIGURATION               SECTION.
003800 SOURCE-COMPUTER.            IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100******************************************************************
004200 DATA                        DIVISION.
004300*-----------------------------------------------------------------
004400 WORKING-STORAGE             SECTION.
004500*-----------------------------------------------------------------
004600* Alphanumeric code plate, laid out as one literal and picked
004700* apart through the table below - same trick this shop uses for
004800* the weekday plate in PostRpt.
004900*-----------------------------------------------------------------
005000 01  WS-CODE-STRING.
005100     05  FILLER               PIC X(36) VALUE
005200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789".
005300 01  WS-CODE-TABLE            REDEFINES WS-CODE-STRING.
005400     05  WS-CODE-CHAR         PIC X(01) OCCURS 36 TIMES.
005500*-----------------------------------------------------------------
005600 01  WS-WORK-SEED             PIC 9(10) COMP.
005700 01  WS-WORK-SEED-DIGITS      REDEFINES WS-WORK-SEED.
005800     05  WS-SEED-DIGIT        PIC 9(01) OCCURS 10 TIMES.
005900*-----------------------------------------------------------------
006000 77  WS-QUOTIENT              PIC 9(10) COMP.
006100 77  WS-REMAINDER             PIC S9(04) COMP.
006200 77  WS-SUBSCRIPT             PIC S9(04) COMP.
006300 77  WS-DIGIT-SUBSCRIPT       PIC S9(04) COMP.
006400 77  WS-SEED-DIGIT-SUM        PIC S9(04) COMP VALUE ZERO.
006500******************************************************************
006600 LINKAGE                     SECTION.
006700*-----------------------------------------------------------------
006800 01  LS-GEN-ID-PARAMETERS.
006900     05  LS-SEED-ID           PIC 9(10).
007000     05  LS-SUFFIX-LEN        PIC 9(02).
007100     05  LS-SUFFIX            PIC X(12).
007200     05  FILLER               PIC X(01).
007300 01  LS-SUFFIX-CHARS          REDEFINES LS-SUFFIX.
007400     05  LS-SUFFIX-CHAR       PIC X(01) OCCURS 12 TIMES.
007500******************************************************************
007600 PROCEDURE    DIVISION    USING LS-GEN-ID-PARAMETERS.
007700*-----------------------------------------------------------------
007800* Main procedure
007900*-----------------------------------------------------------------
008000 100-GEN-ID.
008100     MOVE    SPACES          TO  LS-SUFFIX.
008200     MOVE    LS-SEED-ID      TO  WS-WORK-SEED.
008300     PERFORM 200-SUM-SEED-DIGITS.
008400     ADD     WS-SEED-DIGIT-SUM   TO  WS-WORK-SEED.
008500     PERFORM 200-BUILD-SUFFIX-CHAR
008600             VARYING WS-SUBSCRIPT FROM 1 BY 1
008700             UNTIL   WS-SUBSCRIPT > LS-SUFFIX-LEN.
008800     EXIT    PROGRAM.
008900*-----------------------------------------------------------------
009000* Add up the ten decimal digits of the seed so that two seeds
009100* close together (e.g. ACCOUNT-ID 100 and 101) do not produce
009200* suffixes that only differ in the last character.
009300*-----------------------------------------------------------------
009400 200-SUM-SEED-DIGITS.
009500     MOVE    ZERO            TO  WS-SEED-DIGIT-SUM.
009600     PERFORM 300-ADD-ONE-SEED-DIGIT
009700             VARYING WS-DIGIT-SUBSCRIPT FROM 1 BY 1
009800             UNTIL   WS-DIGIT-SUBSCRIPT > 10.
009900*-----------------------------------------------------------------
010000 300-ADD-ONE-SEED-DIGIT.
010100     ADD     WS-SEED-DIGIT (WS-DIGIT-SUBSCRIPT)
010200                         TO  WS-SEED-DIGIT-SUM.
010300*-----------------------------------------------------------------
010400* Pick one character per pass: remainder of seed / 36 selects
010500* the code plate position, quotient carries forward, and the
010600* pass number is folded back in so a run of zero remainders
010700* does not repeat the same letter down the whole suffix.
010800*-----------------------------------------------------------------
010900 200-BUILD-SUFFIX-CHAR.
011000     DIVIDE  WS-WORK-SEED    BY  36
011100             GIVING  WS-QUOTIENT
011200             REMAINDER   WS-REMAINDER.
011300     ADD     1               TO  WS-REMAINDER.
011400     MOVE    WS-CODE-CHAR (WS-REMAINDER)
011500                         TO  LS-SUFFIX-CHAR (WS-SUBSCRIPT).
011600     COMPUTE WS-WORK-SEED = WS-QUOTIENT + WS-SUBSCRIPT.
