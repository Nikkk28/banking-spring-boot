000100******************************************************************
000200* This program is to print the daily Posting Report off the
000300* files ACCTPOST just wrote - one detail line per request the
000400* run processed, the run's control totals, and a final tie-out
000500* against the rewritten account master.
000600*
000700* Used File
000800*    - Transaction Journal File : TXNJRNI
000900*    - Account Master File (out): ACCTMS
001000*    - Posting Report File      : POSTRPT
001100*
001200******************************************************************
001300 IDENTIFICATION              DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.                 POST-RPT.
001600 AUTHOR.                     R HAUSWIRTH.
001700 INSTALLATION.               DAYLIGHT TRUST BANK - EDP DEPT.
001800 DATE-WRITTEN.               11/05/1985.
001900 DATE-COMPILED.
002000 SECURITY.                   UNCLASSIFIED.
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300*-----------------------------------------------------------------
002400* 1985-11-05 RLH  DR-1140  FIRST CUT.  READS WHAT ACCTPOST WROTE
002500*                          RATHER THAN TRUSTING CARRIED-FORWARD
002600*                          COUNTERS, SAME AS THE OLD MONTHLY
002700*                          STATEMENT UPDATE/REPORT SPLIT.
002800* 1999-11-30 GDW  DR-1198  YEAR-2000 REVIEW - RUN DATE IS A FULL
002900*                          4-DIGIT YEAR, NO WINDOWING USED.
003000* 2003-07-09 TKO  DR-1402  REASON COLUMN WIDENED TO MATCH THE
003100*                          DR-1402 JOURNAL RECORD REVIEW.
003200* 2006-01-30 TKO  DR-1501  FINAL TIE-OUT SECTION ADDED SO THE
003300*                          OPERATOR DOES NOT HAVE TO PULL THE
003400*                          MASTER SEPARATELY TO CHECK IT.
003500* 2006-04-11 TKO  DR-1512  ACCOUNTS-OPENED NO LONGER COMES OFF A
003600*                          JOURNAL "OPEN" TYPE - ACCTPOST NEVER
003700*                          JOURNALS OPEN, SO THIS WAS UNDERCOUNTING.
003800*                          NOW KEYED OFF THE MASTER'S CREATED-AT
003900*                          MATCHING TODAY'S RUN DATE.  ALSO ADDED
004000*                          THE PER-ACCOUNT HISTORY SECTION AHEAD
004100*                          OF THE TIE-OUT FOOTER, NEWEST TXN FIRST.
004200* 2006-04-25 TKO  DR-1519  REQUESTS READ AND REQUESTS REJECTED
004300*                          HAD THE SAME PROBLEM ACCOUNTS-OPENED
004400*                          HAD UNDER DR-1512 - OPEN AND BAD
004500*                          REQUEST TYPES NEVER HIT THE JOURNAL
004600*                          EITHER.  BOTH FIGURES NOW COME OFF THE
004700*                          RUN CONTROL RECORD ACCTPOST WRITES AT
004800*                          END OF JOB INSTEAD OF BEING ROLLED UP
004900*                          OFF THE JOURNAL AS IT IS READ BACK.
005000******************************************************************
005100 ENVIRONMENT                 DIVISION.
005200*-----------------------------------------------------------------
005300 CONFIGURATION               SECTION.
005400 SOURCE-COMPUTER.            IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*-----------------------------------------------------------------
005800 INPUT-OUTPUT                SECTION.
005900 FILE-CONTROL.
006000     SELECT  TXN-JOURNAL-IN
006100             ASSIGN TO TXNJRNI
006200             FILE STATUS IS WS-TXNJRN-STATUS.
006300
006400     SELECT  ACCT-MASTER-SUM-FILE
006500             ASSIGN TO ACCTMS
006600             FILE STATUS IS WS-ACCTMS-STATUS.
006700
006800     SELECT  RUN-CONTROL-IN
006900             ASSIGN TO RUNCTLO
007000             FILE STATUS IS WS-RUNCTL-STATUS.
007100
007200     SELECT  POSTING-REPORT-OUT
007300             ASSIGN TO POSTRPT.
007400******************************************************************
007500 DATA                        DIVISION.
007600*-----------------------------------------------------------------
007700 FILE                        SECTION.
007800 FD  TXN-JOURNAL-IN
007900     RECORD CONTAINS 160 CHARACTERS
008000     LABEL RECORD STANDARD.
008100     COPY TXNJRNL.
008200
008300 FD  ACCT-MASTER-SUM-FILE
008400     RECORD CONTAINS 100 CHARACTERS
008500     LABEL RECORD STANDARD.
008600     COPY ACCTREC.
008700
008800 FD  RUN-CONTROL-IN
008900     RECORD CONTAINS 40 CHARACTERS
009000     LABEL RECORD STANDARD.
009100     COPY RUNCTL.
009200
009300 FD  POSTING-REPORT-OUT
009400     RECORD CONTAINS 132 CHARACTERS
009500     LABEL RECORD STANDARD.
009600 01  POSTING-REPORT-REC           PIC X(132).
009700*-----------------------------------------------------------------
009800 WORKING-STORAGE             SECTION.
009900*-----------------------------------------------------------------
010000* Weekday name plate for the report title - same code plate
010100* trick this shop used on the old statement-print report.
010200*-----------------------------------------------------------------
010300 01  DAY-RECORD.
010400     05  FILLER               PIC X(09) VALUE "Monday".
010500     05  FILLER               PIC X(09) VALUE "Tuesday".
010600     05  FILLER               PIC X(09) VALUE "Wednesday".
010700     05  FILLER               PIC X(09) VALUE "Thursday".
010800     05  FILLER               PIC X(09) VALUE "Friday".
010900     05  FILLER               PIC X(09) VALUE "Saturday".
011000     05  FILLER               PIC X(09) VALUE "Sunday".
011100 01  DAY-TABLE                REDEFINES DAY-RECORD.
011200     05  WEEKDAY              PIC X(09) OCCURS 7 TIMES.
011300*-----------------------------------------------------------------
011400* Report title line.
011500*-----------------------------------------------------------------
011600 01  RPT-TITLE-LINE.
011700     05  FILLER               PIC X(01) VALUE SPACES.
011800     05  FILLER               PIC X(21)
011900                               VALUE "POSTING REPORT for (".
012000     05  RPT-TITLE-DAY        PIC X(09).
012100     05  FILLER               PIC X(01) VALUE SPACES.
012200     05  RPT-TITLE-DATE.
012300         10  RPT-TITLE-YYYY    PIC 9(04).
012400         10  FILLER            PIC X(01) VALUE "/".
012500         10  RPT-TITLE-MM      PIC 9(02).
012600         10  FILLER            PIC X(01) VALUE "/".
012700         10  RPT-TITLE-DD      PIC 9(02).
012800     05  FILLER               PIC X(01) VALUE ")".
012900*-----------------------------------------------------------------
013000* Report column header line - lays out the same 14 columns the
013100* detail line below fills in.
013200*-----------------------------------------------------------------
013300 01  RPT-HEADER-LINE.
013400     05  FILLER               PIC X(01) VALUE SPACES.
013500     05  FILLER               PIC X(15) VALUE "TRANSACTION-ID".
013600     05  FILLER               PIC X(02) VALUE SPACES.
013700     05  FILLER               PIC X(10) VALUE "TYPE".
013800     05  FILLER               PIC X(02) VALUE SPACES.
013900     05  FILLER               PIC X(10) VALUE "FROM-ACCT".
014000     05  FILLER               PIC X(02) VALUE SPACES.
014100     05  FILLER               PIC X(10) VALUE "TO-ACCT".
014200     05  FILLER               PIC X(02) VALUE SPACES.
014300     05  FILLER               PIC X(17) VALUE "AMOUNT".
014400     05  FILLER               PIC X(02) VALUE SPACES.
014500     05  FILLER               PIC X(09) VALUE "STATUS".
014600     05  FILLER               PIC X(02) VALUE SPACES.
014700     05  FILLER               PIC X(10) VALUE "REASON".
014800*-----------------------------------------------------------------
014900* Report detail line, one per journal record read.
015000*-----------------------------------------------------------------
015100 01  RPT-DETAIL-LINE.
015200     05  FILLER               PIC X(01) VALUE SPACES.
015300     05  RPT-TXN-ID-O         PIC X(15).
015400     05  FILLER               PIC X(02) VALUE SPACES.
015500     05  RPT-TXN-TYPE-O       PIC X(10).
015600     05  FILLER               PIC X(02) VALUE SPACES.
015700     05  RPT-FROM-ACCT-O      PIC Z(09)9.
015800     05  FILLER               PIC X(02) VALUE SPACES.
015900     05  RPT-TO-ACCT-O        PIC Z(09)9.
016000     05  FILLER               PIC X(02) VALUE SPACES.
016100     05  RPT-AMOUNT-O         PIC ZZ,ZZZ,ZZZ,ZZ9.99.
016200     05  FILLER               PIC X(02) VALUE SPACES.
016300     05  RPT-STATUS-O         PIC X(09).
016400     05  FILLER               PIC X(02) VALUE SPACES.
016500     05  RPT-REASON-O         PIC X(48).
016600*-----------------------------------------------------------------
016700* Control-total and master-summary footer lines - one name/
016800* count and an optional edited-amount column, same shape the
016900* old ledger-report footer used.
017000*-----------------------------------------------------------------
017100 01  RPT-FOOTER-LINE.
017200     05  FILLER               PIC X(02) VALUE SPACES.
017300     05  RPT-FOOTER-NAME      PIC X(24).
017400     05  RPT-FOOTER-COUNT     PIC ZZZ,ZZ9.
017500     05  FILLER               PIC X(02) VALUE SPACES.
017600     05  RPT-FOOTER-AMOUNT    PIC ZZ,ZZZ,ZZZ,ZZ9.99.
017700*-----------------------------------------------------------------
017800* Section banner and per-account sub-heading for the history
017900* block that now runs ahead of the final tie-out footer - one
018000* sub-heading per account on the master, oldest detail line on
018100* the bottom since the scan that fills it runs back to front.
018200*-----------------------------------------------------------------
018300 01  RPT-HIST-TITLE-LINE.
018400     05  FILLER               PIC X(01) VALUE SPACES.
018500     05  FILLER               PIC X(31)
018600                               VALUE "TRANSACTION HISTORY BY ACCOUNT".
018700 01  RPT-HIST-ACCT-LINE.
018800     05  FILLER               PIC X(01) VALUE SPACES.
018900     05  FILLER               PIC X(08) VALUE "ACCOUNT ".
019000     05  RPT-HIST-ACCT-ID     PIC Z(09)9.
019100     05  FILLER               PIC X(02) VALUE SPACES.
019200     05  RPT-HIST-ACCT-NUM    PIC X(13).
019300     05  FILLER               PIC X(01) VALUE SPACES.
019400*-----------------------------------------------------------------
019500 01  WS-FILE-STATUSES.
019600     05  WS-TXNJRN-STATUS      PIC X(02).
019700     05  WS-ACCTMS-STATUS      PIC X(02).
019800     05  WS-RUNCTL-STATUS      PIC X(02).
019900     05  FILLER                PIC X(01).
020000
020100 01  WS-SWITCHES.
020200     05  WS-TXNJRN-EOF-SW      PIC X(01) VALUE "N".
020300         88  WS-TXNJRN-EOF              VALUE "Y".
020400     05  WS-ACCTMS-EOF-SW      PIC X(01) VALUE "N".
020500         88  WS-ACCTMS-EOF              VALUE "Y".
020600     05  FILLER                PIC X(01).
020700
020800 77  WS-LINE-CNT               PIC S9(04) COMP VALUE ZERO.
020900 77  WS-PAGE-LIMIT             PIC S9(04) COMP VALUE 15.
021000 77  WS-DAY-IN                 PIC 9(01).
021100
021200 01  WS-RUN-DATE-ACCEPT        PIC 9(08).
021300 01  WS-RUN-DATE-PARTS         REDEFINES WS-RUN-DATE-ACCEPT.
021400     05  WS-RUN-YYYY            PIC 9(04).
021500     05  WS-RUN-MM              PIC 9(02).
021600     05  WS-RUN-DD              PIC 9(02).
021700*-----------------------------------------------------------------
021800* Master CREATED-AT, split the same way, so ACCOUNTS-OPENED can
021900* be tested against WS-RUN-DATE-ACCEPT without a FUNCTION call or
022000* a reference-modified substring.
022100*-----------------------------------------------------------------
022200 01  WS-ACT-CREATED-AT         PIC 9(14).
022300 01  WS-ACT-CREATED-PARTS      REDEFINES WS-ACT-CREATED-AT.
022400     05  WS-ACT-CREATED-YMD    PIC 9(08).
022500     05  WS-ACT-CREATED-HMS    PIC 9(06).
022600
022700 01  WS-EDIT-AMOUNT            PIC S9(13)V9(2) VALUE ZERO.
022800 01  WS-EDIT-AMOUNT-PARTS      REDEFINES WS-EDIT-AMOUNT.
022900     05  WS-EDIT-AMOUNT-WHOLE   PIC S9(13).
023000     05  WS-EDIT-AMOUNT-DEC     PIC 9(02).
023100
023200 01  WS-CONTROL-TOTALS.
023300     05  WS-CT-REQUESTS-READ       PIC 9(07) COMP VALUE ZERO.
023400     05  WS-CT-ACCOUNTS-OPENED     PIC 9(07) COMP VALUE ZERO.
023500     05  WS-CT-DEPOSITS-POSTED     PIC 9(07) COMP VALUE ZERO.
023600     05  WS-CT-WITHDRAWALS-POSTED  PIC 9(07) COMP VALUE ZERO.
023700     05  WS-CT-TRANSFERS-POSTED    PIC 9(07) COMP VALUE ZERO.
023800     05  WS-CT-REQUESTS-REJECTED   PIC 9(07) COMP VALUE ZERO.
023900     05  FILLER                   PIC X(01).
024000 01  WS-CT-TOTAL-DEPOSITED     PIC S9(13)V9(2) VALUE ZERO.
024100 01  WS-CT-TOTAL-WITHDRAWN     PIC S9(13)V9(2) VALUE ZERO.
024200 01  WS-CT-TOTAL-TRANSFERRED   PIC S9(13)V9(2) VALUE ZERO.
024300
024400 01  WS-MASTER-SUMMARY.
024500     05  WS-MS-ACCOUNT-COUNT       PIC 9(07) COMP VALUE ZERO.
024600     05  FILLER                    PIC X(01).
024700 01  WS-MS-TOTAL-BALANCE       PIC S9(13)V9(2) VALUE ZERO.
024800*-----------------------------------------------------------------
024900* Journal entries loaded into memory as the detail section reads
025000* them, oldest to newest.  The history section below scans this
025100* table back to front per account so it can print newest-first
025200* without a second pass over TXN-JOURNAL-IN, which is already
025300* closed by the time the tie-out pass gets to the master.
025400*-----------------------------------------------------------------
025500 01  WS-JRNL-TABLE.
025600     05  WS-JRNL-ENTRY             OCCURS 3000 TIMES.
025700         10  JT-TXN-ID             PIC X(15).
025800         10  JT-TXN-TYPE           PIC X(10).
025900         10  JT-AMOUNT             PIC S9(13)V9(2).
026000         10  JT-FROM-ACCT-ID       PIC 9(10).
026100         10  JT-TO-ACCT-ID         PIC 9(10).
026200         10  JT-STATUS             PIC X(09).
026300         10  FILLER                PIC X(03).
026400*-----------------------------------------------------------------
026500 77  WS-JRNL-MAX               PIC S9(05) COMP VALUE 3000.
026600 77  WS-JRNL-COUNT             PIC S9(05) COMP VALUE ZERO.
026700 77  WS-HIST-SUBSCRIPT         PIC S9(05) COMP VALUE ZERO.
026800******************************************************************
026900 PROCEDURE                   DIVISION.
027000*-----------------------------------------------------------------
027100* Main procedure
027200*-----------------------------------------------------------------
027300 100-POST-RPT.
027400     PERFORM 200-INITIATE-POST-RPT.
027500     PERFORM 200-PRINT-POST-RPT UNTIL WS-TXNJRN-EOF.
027600     PERFORM 200-TERMINATE-POST-RPT.
027700
027800     STOP RUN.
027900
028000******************************************************************
028100 200-INITIATE-POST-RPT.
028200     PERFORM 300-OPEN-ALL-FILES.
028300     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
028400     PERFORM 300-READ-RUN-CONTROL.
028500     PERFORM 300-READ-TXN-JOURNAL-IN.
028600     PERFORM 300-PRINT-REPORT-TITLE.
028700     PERFORM 300-PRINT-REPORT-HEADER.
028800
028900*-----------------------------------------------------------------
029000 200-PRINT-POST-RPT.
029100     IF  WS-LINE-CNT > WS-PAGE-LIMIT
029200         PERFORM 300-POST-RPT-PAGESKIP
029300     END-IF.
029400     PERFORM 300-PRINT-DETAIL-LINE.
029500     PERFORM 300-ACCUMULATE-CONTROL-TOTALS.
029600     PERFORM 300-READ-TXN-JOURNAL-IN.
029700
029800*-----------------------------------------------------------------
029900 200-TERMINATE-POST-RPT.
030000     PERFORM 300-PRINT-CONTROL-TOTALS.
030100     PERFORM 300-PRINT-HISTORY-TITLE.
030200     PERFORM 300-PRINT-MASTER-SUMMARY.
030300     PERFORM 300-CLOSE-ALL-FILES.
030400
030500******************************************************************
030600 300-OPEN-ALL-FILES.
030700     OPEN    INPUT   TXN-JOURNAL-IN
030800             INPUT   ACCT-MASTER-SUM-FILE
030900             INPUT   RUN-CONTROL-IN
031000             OUTPUT  POSTING-REPORT-OUT.
031100
031200*-----------------------------------------------------------------
031300 300-INITIALIZE-SWITCHES-AND-COUNTERS.
031400     INITIALIZE WS-SWITCHES WS-LINE-CNT WS-CONTROL-TOTALS
031500                WS-CT-TOTAL-DEPOSITED WS-CT-TOTAL-WITHDRAWN
031600                WS-CT-TOTAL-TRANSFERRED WS-MASTER-SUMMARY
031700                WS-MS-TOTAL-BALANCE.
031800
031900*-----------------------------------------------------------------
032000* DR-1519: REQUESTS READ and REQUESTS REJECTED come off the one-
032100* record run control file ACCTPOST writes at end of job, not off
032200* the journal - the journal never carries OPEN or bad-request-
032300* type traffic, so counting journal records alone undercounts
032400* both figures on any run that has either.
032500*-----------------------------------------------------------------
032600 300-READ-RUN-CONTROL.
032700     READ    RUN-CONTROL-IN.
032800     MOVE    RC-REQUESTS-READ     TO  WS-CT-REQUESTS-READ.
032900     MOVE    RC-REQUESTS-REJECTED TO  WS-CT-REQUESTS-REJECTED.
033000
033100*-----------------------------------------------------------------
033200* DR-1512: also stockpiles the record in WS-JRNL-TABLE, in the
033300* same oldest-first order it came off the file, so the history
033400* section below can walk it backward per account once the file
033500* itself has gone past this record and eventually closed.
033600*-----------------------------------------------------------------
033700 300-READ-TXN-JOURNAL-IN.
033800     READ    TXN-JOURNAL-IN
033900             AT END
034000                 MOVE "Y" TO WS-TXNJRN-EOF-SW
034100             NOT AT END
034200                 ADD 1    TO WS-LINE-CNT
034300                 PERFORM 400-STORE-JRNL-ENTRY
034400     END-READ.
034500
034600*-----------------------------------------------------------------
034700 300-PRINT-REPORT-TITLE.
034800     PERFORM 400-PRINT-REPORT-TITLE.
034900
035000*-----------------------------------------------------------------
035100 300-PRINT-REPORT-HEADER.
035200     PERFORM 400-PRINT-REPORT-HEADER.
035300     MOVE    ZERO        TO  WS-LINE-CNT.
035400
035500*-----------------------------------------------------------------
035600* DR-1512: banner ahead of the per-account history that follows
035700* the control totals - the detail section above is oldest-first
035800* across every account, this section is newest-first within one.
035900*-----------------------------------------------------------------
036000 300-PRINT-HISTORY-TITLE.
036100     WRITE   POSTING-REPORT-OUT  FROM    RPT-HIST-TITLE-LINE
036200             AFTER ADVANCING 3   LINES.
036300
036400*-----------------------------------------------------------------
036500 300-POST-RPT-PAGESKIP.
036600     PERFORM 400-PAGE-SKIP.
036700     PERFORM 400-PRINT-REPORT-HEADER.
036800     MOVE    ZERO        TO  WS-LINE-CNT.
036900
037000*-----------------------------------------------------------------
037100* One line per journal record, reason column only makes sense
037200* for a reject but is moved unconditionally - it prints spaces
037300* on a COMPLETED line because JR-DESCRIPTION holds the posting
037400* narrative, not a reject reason, on those records.
037500*-----------------------------------------------------------------
037600 300-PRINT-DETAIL-LINE.
037700     MOVE    JR-TXN-ID           TO  RPT-TXN-ID-O.
037800     MOVE    JR-TXN-TYPE         TO  RPT-TXN-TYPE-O.
037900     MOVE    JR-FROM-ACCT-ID     TO  RPT-FROM-ACCT-O.
038000     MOVE    JR-TO-ACCT-ID       TO  RPT-TO-ACCT-O.
038100     MOVE    JR-AMOUNT           TO  RPT-AMOUNT-O.
038200     MOVE    JR-STATUS           TO  RPT-STATUS-O.
038300     IF  JR-IS-FAILED
038400         MOVE    JR-DESCRIPTION  TO  RPT-REASON-O
038500     ELSE
038600         MOVE    SPACES          TO  RPT-REASON-O
038700     END-IF.
038800     WRITE   POSTING-REPORT-OUT  FROM    RPT-DETAIL-LINE.
038900
039000*-----------------------------------------------------------------
039100* Rolls each posted journal record into the DEPOSIT/WITHDRAWAL/
039200* TRANSFER counts and amounts the same way ACCTPOST did while it
039300* was posting, but read back off disk.  REQUESTS READ/REJECTED
039400* and ACCOUNTS OPENED are not rolled up here - per DR-1512 and
039500* DR-1519 neither one can be trusted off the journal alone, so
039600* they come from 300-READ-RUN-CONTROL and 400-READ-ACCT-MASTER-
039700* SUM respectively.
039800*-----------------------------------------------------------------
039900 300-ACCUMULATE-CONTROL-TOTALS.
040000     EVALUATE TRUE
040100         WHEN JR-TXN-TYPE = "DEPOSIT"
040200             ADD 1               TO  WS-CT-DEPOSITS-POSTED
040300             ADD JR-AMOUNT       TO  WS-CT-TOTAL-DEPOSITED
040400         WHEN JR-TXN-TYPE = "WITHDRAWAL"
040500             ADD 1               TO  WS-CT-WITHDRAWALS-POSTED
040600             ADD JR-AMOUNT       TO  WS-CT-TOTAL-WITHDRAWN
040700         WHEN JR-TXN-TYPE = "TRANSFER"
040800             ADD 1               TO  WS-CT-TRANSFERS-POSTED
040900             ADD JR-AMOUNT       TO  WS-CT-TOTAL-TRANSFERRED
041000     END-EVALUATE.
041100
041200*-----------------------------------------------------------------
041300 300-PRINT-CONTROL-TOTALS.
041400     MOVE    "REQUESTS READ"         TO  RPT-FOOTER-NAME.
041500     MOVE    WS-CT-REQUESTS-READ     TO  RPT-FOOTER-COUNT.
041600     MOVE    ZERO                    TO  RPT-FOOTER-AMOUNT.
041700     WRITE   POSTING-REPORT-OUT  FROM    RPT-FOOTER-LINE
041800             AFTER ADVANCING 3   LINES.
041900     MOVE    "ACCOUNTS OPENED"       TO  RPT-FOOTER-NAME.
042000     MOVE    WS-CT-ACCOUNTS-OPENED   TO  RPT-FOOTER-COUNT.
042100     MOVE    ZERO                    TO  RPT-FOOTER-AMOUNT.
042200     WRITE   POSTING-REPORT-OUT  FROM    RPT-FOOTER-LINE.
042300     MOVE    "DEPOSITS POSTED"       TO  RPT-FOOTER-NAME.
042400     MOVE    WS-CT-DEPOSITS-POSTED   TO  RPT-FOOTER-COUNT.
042500     MOVE    WS-CT-TOTAL-DEPOSITED   TO  RPT-FOOTER-AMOUNT.
042600     WRITE   POSTING-REPORT-OUT  FROM    RPT-FOOTER-LINE.
042700     MOVE    "WITHDRAWALS POSTED"    TO  RPT-FOOTER-NAME.
042800     MOVE    WS-CT-WITHDRAWALS-POSTED TO RPT-FOOTER-COUNT.
042900     MOVE    WS-CT-TOTAL-WITHDRAWN   TO  RPT-FOOTER-AMOUNT.
043000     WRITE   POSTING-REPORT-OUT  FROM    RPT-FOOTER-LINE.
043100     MOVE    "TRANSFERS POSTED"      TO  RPT-FOOTER-NAME.
043200     MOVE    WS-CT-TRANSFERS-POSTED  TO  RPT-FOOTER-COUNT.
043300     MOVE    WS-CT-TOTAL-TRANSFERRED TO  RPT-FOOTER-AMOUNT.
043400     WRITE   POSTING-REPORT-OUT  FROM    RPT-FOOTER-LINE.
043500     MOVE    "REQUESTS REJECTED"     TO  RPT-FOOTER-NAME.
043600     MOVE    WS-CT-REQUESTS-REJECTED TO  RPT-FOOTER-COUNT.
043700     MOVE    ZERO                    TO  RPT-FOOTER-AMOUNT.
043800     WRITE   POSTING-REPORT-OUT  FROM    RPT-FOOTER-LINE.
043900
044000*-----------------------------------------------------------------
044100* Final tie-out: read the rewritten master straight through and
044200* print the account count and balance total for the operator to
044300* check against the journal's deposit/withdrawal totals above.
044400*-----------------------------------------------------------------
044500 300-PRINT-MASTER-SUMMARY.
044600     PERFORM 400-READ-ACCT-MASTER-SUM
044700             UNTIL   WS-ACCTMS-EOF.
044800     MOVE    "ACCOUNTS ON FILE"      TO  RPT-FOOTER-NAME.
044900     MOVE    WS-MS-ACCOUNT-COUNT     TO  RPT-FOOTER-COUNT.
045000     MOVE    ZERO                    TO  RPT-FOOTER-AMOUNT.
045100     WRITE   POSTING-REPORT-OUT  FROM    RPT-FOOTER-LINE
045200             AFTER ADVANCING 3   LINES.
045300     MOVE    "TOTAL OF ALL BALANCES"  TO RPT-FOOTER-NAME.
045400     MOVE    ZERO                    TO  RPT-FOOTER-COUNT.
045500     MOVE    WS-MS-TOTAL-BALANCE     TO  RPT-FOOTER-AMOUNT.
045600     WRITE   POSTING-REPORT-OUT  FROM    RPT-FOOTER-LINE.
045700
045800*-----------------------------------------------------------------
045900 300-CLOSE-ALL-FILES.
046000     CLOSE   TXN-JOURNAL-IN
046100             ACCT-MASTER-SUM-FILE
046200             RUN-CONTROL-IN
046300             POSTING-REPORT-OUT.
046400
046500******************************************************************
046600 400-PRINT-REPORT-TITLE.
046700     ACCEPT  WS-RUN-DATE-ACCEPT  FROM DATE YYYYMMDD.
046800     MOVE    WS-RUN-YYYY         TO  RPT-TITLE-YYYY.
046900     MOVE    WS-RUN-MM           TO  RPT-TITLE-MM.
047000     MOVE    WS-RUN-DD           TO  RPT-TITLE-DD.
047100     ACCEPT  WS-DAY-IN           FROM DAY-OF-WEEK.
047200     MOVE    WEEKDAY (WS-DAY-IN) TO  RPT-TITLE-DAY.
047300     WRITE   POSTING-REPORT-OUT  FROM    RPT-TITLE-LINE
047400             AFTER ADVANCING 1   LINES.
047500
047600*-----------------------------------------------------------------
047700 400-PRINT-REPORT-HEADER.
047800     WRITE   POSTING-REPORT-OUT  FROM    RPT-HEADER-LINE
047900             AFTER ADVANCING 3   LINES.
048000     MOVE    SPACES      TO  POSTING-REPORT-REC.
048100     WRITE   POSTING-REPORT-OUT.
048200
048300*-----------------------------------------------------------------
048400 400-PAGE-SKIP.
048500     MOVE    SPACES      TO  POSTING-REPORT-REC.
048600     WRITE   POSTING-REPORT-OUT  AFTER ADVANCING PAGE.
048700
048800*-----------------------------------------------------------------
048900* DR-1512: an account counts toward ACCOUNTS-OPENED if its
049000* CREATE-DT falls on today's run date - OPEN no longer leaves a
049100* journal record behind for this total to be lifted off of, so
049200* it is reconstructed straight from the master instead.  Each
049300* master read also drives one pass of this account's history off
049400* WS-JRNL-TABLE, newest entry first.
049500*-----------------------------------------------------------------
049600 400-READ-ACCT-MASTER-SUM.
049700     READ    ACCT-MASTER-SUM-FILE
049800             AT END
049900                 MOVE "Y" TO WS-ACCTMS-EOF-SW
050000             NOT AT END
050100                 ADD 1         TO  WS-MS-ACCOUNT-COUNT
050200                 ADD ACT-BALANCE TO WS-MS-TOTAL-BALANCE
050300                 MOVE ACT-CREATE-DT TO WS-ACT-CREATED-AT
050400                 IF  WS-ACT-CREATED-YMD = WS-RUN-DATE-ACCEPT
050500                     ADD 1     TO  WS-CT-ACCOUNTS-OPENED
050600                 END-IF
050700                 PERFORM 500-PRINT-ONE-ACCT-HISTORY
050800                         THRU    500-PRINT-ONE-ACCT-HISTORY-EXIT
050900     END-READ.
051000
051100*-----------------------------------------------------------------
051200* Bounds-checked load of one journal record into the in-memory
051300* table - WS-JRNL-MAX is sized well past any daily request file
051400* this shop runs, so the IF is a guard rail, not a real limit.
051500*-----------------------------------------------------------------
051600 400-STORE-JRNL-ENTRY.
051700     IF  WS-JRNL-COUNT < WS-JRNL-MAX
051800         ADD     1                       TO  WS-JRNL-COUNT
051900         MOVE    JR-TXN-ID       TO  JT-TXN-ID (WS-JRNL-COUNT)
052000         MOVE    JR-TXN-TYPE     TO  JT-TXN-TYPE (WS-JRNL-COUNT)
052100         MOVE    JR-AMOUNT       TO  JT-AMOUNT (WS-JRNL-COUNT)
052200         MOVE    JR-FROM-ACCT-ID TO  JT-FROM-ACCT-ID (WS-JRNL-COUNT)
052300         MOVE    JR-TO-ACCT-ID   TO  JT-TO-ACCT-ID (WS-JRNL-COUNT)
052400         MOVE    JR-STATUS       TO  JT-STATUS (WS-JRNL-COUNT)
052500     END-IF.
052600*-----------------------------------------------------------------
052700* DR-1512: the per-account history block - sub-heading, then the
052800* table walked back to front so the newest posting for this
052900* account prints first, exactly as the spec for this report
053000* calls for.  Coded as a THRU range so the backward scan has one
053100* clean exit regardless of how many entries belong to the account.
053200*-----------------------------------------------------------------
053300 500-PRINT-ONE-ACCT-HISTORY.
053400     MOVE    ACT-ID              TO  RPT-HIST-ACCT-ID.
053500     MOVE    ACT-NUMBER          TO  RPT-HIST-ACCT-NUM.
053600     WRITE   POSTING-REPORT-OUT  FROM    RPT-HIST-ACCT-LINE
053700             AFTER ADVANCING 2   LINES.
053800     PERFORM 600-SCAN-JRNL-FOR-ACCT
053900             VARYING WS-HIST-SUBSCRIPT FROM WS-JRNL-COUNT BY -1
054000             UNTIL   WS-HIST-SUBSCRIPT < 1.
054100 500-PRINT-ONE-ACCT-HISTORY-EXIT.
054200     EXIT.
054300*-----------------------------------------------------------------
054400 600-SCAN-JRNL-FOR-ACCT.
054500     IF  ACT-ID = JT-FROM-ACCT-ID (WS-HIST-SUBSCRIPT)
054600     OR  ACT-ID = JT-TO-ACCT-ID (WS-HIST-SUBSCRIPT)
054700         MOVE  JT-TXN-ID (WS-HIST-SUBSCRIPT)     TO RPT-TXN-ID-O
054800         MOVE  JT-TXN-TYPE (WS-HIST-SUBSCRIPT)   TO RPT-TXN-TYPE-O
054900         MOVE  JT-FROM-ACCT-ID (WS-HIST-SUBSCRIPT)
055000                                                 TO RPT-FROM-ACCT-O
055100         MOVE  JT-TO-ACCT-ID (WS-HIST-SUBSCRIPT)
055200                                                 TO RPT-TO-ACCT-O
055300         MOVE  JT-AMOUNT (WS-HIST-SUBSCRIPT)     TO RPT-AMOUNT-O
055400         MOVE  JT-STATUS (WS-HIST-SUBSCRIPT)     TO RPT-STATUS-O
055500         MOVE  SPACES                            TO RPT-REASON-O
055600         WRITE POSTING-REPORT-OUT   FROM  RPT-DETAIL-LINE
055700     END-IF.
