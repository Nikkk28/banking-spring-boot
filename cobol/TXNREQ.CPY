000100******************************************************************
000200* TXNREQ.CPY
000300* Incoming transaction request record, read by AcctPost off the
000400* daily request file in arrival order.  OPEN requests carry the
000500* owning user id and the account type; DEPOSIT/WITHDRAW carry
000600* the target account id; TRANSFER carries both account ids.
000700*
000800* 1985-11-02 RLH  DR-1140  first cut.
000900* 2001-05-03 GDW  DR-1288  widened TR-ACCOUNT-TYPE from 6 to 8 to
001000*                          match ACT-TYPE after the CURRENT/
001100*                          SAVINGS rename.
001200******************************************************************
001300 01  TR-REQUEST-REC.
001400     05  TR-REQUEST-TYPE          PIC X(08).
001500         88  TR-IS-OPEN                    VALUE "OPEN".
001600         88  TR-IS-DEPOSIT                 VALUE "DEPOSIT".
001700         88  TR-IS-WITHDRAW                VALUE "WITHDRAW".
001800         88  TR-IS-TRANSFER                VALUE "TRANSFER".
001900     05  TR-ACCOUNT-ID            PIC 9(10).
002000     05  TR-TO-ACCOUNT-ID         PIC 9(10).
002100     05  TR-AMOUNT                PIC 9(13)V9(2).
002200     05  TR-USER-ID               PIC 9(10).
002300     05  TR-ACCOUNT-TYPE          PIC X(08).
002400     05  FILLER                   PIC X(19).
